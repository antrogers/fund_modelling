000010*****************************************************************
000020*                                                               *
000030*            Closed-End Fund Cash-Flow Modelling Batch          *
000040*                                                               *
000050*****************************************************************
000060 identification          division.
000070 program-id.             cf000.
000080 author.                 R J Farrow.
000090 installation.           Barrowgate Fund Services Ltd.
000100 date-written.           14/03/89.
000110 date-compiled.
000120 security.               Copyright (C) 1989-2003, Barrowgate Fund
000130                         Services Ltd.  Unauthorised disclosure of
000140                         this source or of any fund it describes is
000150                         prohibited.
000160*
000170*    Remarks.            Projects, fund by fund, a monthly
000180*                        schedule of capital deployments,
000190*                        investment proceeds, capital returns,
000200*                        management fees and an LP/GP waterfall
000210*                        distribution, including the optional
000220*                        GP carried-interest catch-up.
000230*
000240*    Version.            See Prog-Name in Working-Storage.
000250*
000260*    Called modules.     None.
000270*
000280*    Functions used.     None - rates use the ** operator,
000290*                        not an intrinsic function.
000300*
000310*    Files used :
000320*                        CFFUND.  Fund definitions (input).
000330*                        CFSCED.  Fund schedules (output).
000340*                        CFINPS.  Fund inputs summary (output).
000350*
000360*    Error messages used.
000370*                        CF001 - CF006.  Fund validation.
000380*                        CF007 - CF009.  File open/write.
000390*                        SY001.          Generic abort.
000400*
000410* Changes:
000420* 14/03/89 rjf - 1.0.00 Created - deployment, proceeds, capital
000430*                       -return and fee schedule only, no
000440*                       waterfall yet.
000450* 02/05/89 rjf -    .01 Added fee-paying-capital switch at the
000460*                       last deployment date per Finance memo.
000470* 11/09/89 rjf - 1.1.00 Added Bb100 waterfall allocator - LP
000480*                       preferred roll-forward and GP carry
000490*                       split, no catch-up yet.
000500* 03/01/90 rjf -    .01 Catch-up mechanism added, gated on
000510*                       Carry-Catch-Up-Flag.
000520* 27/09/90 rjf -    .02 Committed-Capital widened on the input
000530*                       copybook - see wscffund change log.
000540* 02/11/91 rjf - 1.2.00 Fund-Inputs-Summary output file added
000550*                       so Finance can reconcile a run without
000560*                       re-reading the fund definitions.
000570* 19/07/94 klm - 1.3.00 Long-dated fund fix - Ym-Num widened,
000580*                       monthly rate fields widened to 9 places.
000590* 14/02/96 klm -    .01 Added Upsi-0 stop-on-error switch - Ops
000600*                       wanted bad funds skipped overnight, not
000610*                       the whole run aborted.
000620* 08/12/98 klm - 1.4.00 Y2K remediation - Current-Date and all
000630*                       fund dates confirmed full CCYYMMDD
000640*                       throughout; no 2-digit years anywhere
000650*                       in this program or its copybooks.
000660* 23/01/99 klm -    .01 Y2K sign-off - no further change
000670*                       required.
000680* 11/05/03 dkw - 1.4.01 End-of-job summary widened to show
000690*                       total profit per fund as well as the
000700*                       month count, per Finance request.
000710* 19/06/03 dkw -    .02 End-of-job summary now shows the last
000720*                       schedule month as Year/Month rather
000730*                       than a raw Ym-Num, per Finance memo.
000740*
000750 environment             division.
000760 configuration           section.
000770 source-computer.        GENERIC.
000780 object-computer.        GENERIC.
000790 special-names.
000800     upsi-0              on  status is CF-WS-Stop-On-Error
000810                         off status is CF-WS-Skip-On-Error.
000820 input-output            section.
000830 file-control.
000840     select   CF-Fund-File   assign      "CFFUND"
000850                              organization line sequential
000860                              status      CF-Fund-Status.
000870     select   CF-Sced-File   assign      "CFSCED"
000880                              organization line sequential
000890                              status      CF-Sced-Status.
000900     select   CF-Inps-File   assign      "CFINPS"
000910                              organization line sequential
000920                              status      CF-Inps-Status.
000930 data                    division.
000940 file                    section.
000950 fd  CF-Fund-File.
000960 copy "wscffund.cob".
000970 fd  CF-Sced-File.
000980 copy "wscfsced.cob".
000990 fd  CF-Inps-File.
001000 copy "wscfinps.cob".
001010 working-storage         section.
001020 77  Prog-Name            pic x(15) value "CF000 (1.4.01)".
001030 copy "wscfdate.cob".
001040*
001050 01  WS-Data.
001060     03  CF-Fund-Status    pic xx.
001070     03  CF-Sced-Status    pic xx.
001080     03  CF-Inps-Status    pic xx.
001090     03  CF-WS-Valid-Fund  pic x.
001100         88  CF-WS-Fund-Is-Valid    value "Y".
001110         88  CF-WS-Fund-Is-Invalid  value "N".
001120     03  CF-WS-Fund-Eof    pic x           value "N".
001130     03  CF-WS-Fund-Count  pic 9(5)  comp  value zero.
001140     03  CF-WS-Error-Count pic 9(5)  comp  value zero.
001150     03  CF-WS-Error-Code  pic 999         value zero.
001160     03  CF-WS-Last-Sced-YM pic s9(7) comp value zero.
001170     03  WS-Eval-Msg       pic x(42)       value spaces.
001180     03  filler            pic x(01).
001190*
001200 01  CF-WS-Fund-Constants.
001210     03  CF-WS-Deploy-Count      pic 9(5)        comp.
001220     03  CF-WS-Deploy-Amt        pic s9(13)v99   comp-3.
001230     03  CF-WS-Hold-Months       pic 9(3)        comp.
001240     03  CF-WS-Monthly-IRR       pic s9(3)v9(9)  comp-3.
001250     03  CF-WS-Monthly-Hurdle    pic s9(3)v9(9)  comp-3.
001260     03  CF-WS-Catch-Up-Factor   pic s9(3)v9(9)  comp-3.
001270     03  CF-WS-Proceeds-Factor   pic s9(3)v9(9)  comp-3.
001280     03  CF-WS-Fund-Start-YM     pic s9(7)       comp.
001290     03  CF-WS-Deploy-Start-YM   pic s9(7)       comp.
001300     03  CF-WS-Last-Deploy-YM    pic s9(7)       comp.
001310     03  CF-WS-Last-CR-YM        pic s9(7)       comp.
001320     03  CF-WS-Current-YM        pic s9(7)       comp.
001330     03  filler                  pic x(01).
001340*
001350 01  CF-WS-Prior-Balances.
001360     03  CF-WS-Prior-Invested-Cap     pic s9(13)v99  comp-3.
001370     03  CF-WS-Prior-LP-Pref-Closing  pic s9(13)v99  comp-3.
001380     03  CF-WS-Prior-Catch-Up-Closing pic s9(13)v99  comp-3.
001390     03  filler                       pic x(01).
001400*
001410 01  CF-WS-Month-Work.
001420     03  CF-WS-Deploy-Index    pic s9(5)       comp.
001430     03  CF-WS-Return-Index    pic s9(5)       comp.
001440     03  CF-WS-CU-Total-Pay    pic s9(13)v99   comp-3.
001450     03  CF-WS-Residual        pic s9(13)v99   comp-3.
001460     03  CF-WS-Fee-Basis       pic s9(13)v99   comp-3.
001470     03  CF-WS-LP-Payment      pic s9(13)v99   comp-3.
001480     03  filler                pic x(01).
001490*
001500 01  CF-WS-Fund-Totals.
001510     03  CF-WS-Month-Count      pic 9(5)       comp.
001520     03  CF-WS-Total-Proceeds   pic s9(13)v99  comp-3.
001530     03  CF-WS-Total-Cap-Ret    pic s9(13)v99  comp-3.
001540     03  CF-WS-Total-Profit     pic s9(13)v99  comp-3.
001550     03  filler                 pic x(01).
001560*
001570 01  CF-WS-Calc-Scratch.
001580     03  CF-WS-Div-Quotient      pic s9(7)       comp.
001590     03  CF-WS-Div-Remainder     pic s9(5)       comp.
001600     03  CF-WS-Leap-R4           pic s9(3)       comp.
001610     03  CF-WS-Leap-R100         pic s9(3)       comp.
001620     03  CF-WS-Leap-R400         pic s9(3)       comp.
001630     03  CF-WS-Annual-Rate       pic s9(1)v9(6)  comp-3.
001640     03  CF-WS-Monthly-Rate-Rslt pic s9(3)v9(9)  comp-3.
001650     03  CF-WS-Add-N-Months      pic s9(7)       comp.
001660     03  filler                  pic x(01).
001670*
001680 01  Error-Messages.
001690     03  CF001  pic x(46)
001700               value "CF001 Fund-Start-Date after Deployment-Start".
001710     03  CF002  pic x(46)
001720               value "CF002 Fund-Start-Date is not a month-end date".
001730     03  CF003  pic x(46)
001740               value "CF003 Deployment-Start-Date not a month-end  ".
001750     03  CF004  pic x(46)
001760               value "CF004 Months-Of-Deployment not an exact       ".
001770     03  CF005  pic x(46)
001780               value "CF005 Committed-Capital is not greater than 0 ".
001790     03  CF006  pic x(46)
001800               value "CF006 Fund definition rejected, reason unknown".
001810     03  CF007  pic x(42)
001820               value "CF007 Cannot open Fund Definitions file -".
001830     03  CF008  pic x(42)
001840               value "CF008 Cannot open Fund Schedules file -  ".
001850     03  CF009  pic x(42)
001860               value "CF009 Cannot open Fund Inputs Summary -  ".
001870     03  SY001  pic x(34)
001880               value "SY001 Aborting run - see messages".
001890     03  filler pic x(01).
001900*
001910 procedure division.
001920 aa000-Main                  section.
001930*****************************
001940     display  Prog-Name " Starting".
001950     perform  aa010-Open-Files.
001960     perform  aa020-Process-Fund-File.
001970     perform  zz900-Eoj-Summary.
001980     perform  aa900-Close-Files.
001990     goback.
002000 aa000-Exit.  exit section.
002010*
002020 aa010-Open-Files            section.
002030*****************************
002040     open     input CF-Fund-File.
002050     if       CF-Fund-Status not = "00"
002060              display  CF007  CF-Fund-Status
002070              move     16 to return-code
002080              goback
002090     end-if.
002100     open     output CF-Sced-File.
002110     if       CF-Sced-Status not = "00"
002120              display  CF008  CF-Sced-Status
002130              close    CF-Fund-File
002140              move     16 to return-code
002150              goback
002160     end-if.
002170     open     output CF-Inps-File.
002180     if       CF-Inps-Status not = "00"
002190              display  CF009  CF-Inps-Status
002200              close    CF-Fund-File
002210                       CF-Sced-File
002220              move     16 to return-code
002230              goback
002240     end-if.
002250 aa010-Exit.  exit section.
002260*
002270 aa020-Process-Fund-File     section.
002280*****************************
002290     move     "N" to CF-WS-Fund-Eof.
002300     perform  aa025-Read-Next-Fund thru aa025-Exit
002310              until CF-WS-Fund-Eof = "Y".
002320 aa020-Exit.  exit section.
002330*
002340 aa025-Read-Next-Fund        section.
002350*****************************
002360* Out-of-line read-ahead loop body for Aa020 - one fund per
002370* pass.  Go To drops straight to Aa025-Exit on end of file,
002380* a read error, or (Upsi-0 set) the first invalid fund.
002390*
002400     read     CF-Fund-File next record
002410              at end move "Y" to CF-WS-Fund-Eof
002420     end-read.
002430     if       CF-WS-Fund-Eof = "Y"
002440              go to aa025-Exit
002450     end-if.
002460     if       CF-Fund-Status not = "00"
002470              move     "Y" to CF-WS-Fund-Eof
002480              go to aa025-Exit
002490     end-if.
002500     add      1 to CF-WS-Fund-Count.
002510     perform  bb100-Validate-Fund.
002520     if       CF-WS-Fund-Is-Valid
002530              perform  aa030-Process-One-Fund
002540     else
002550              add      1 to CF-WS-Error-Count
002560              if       CF-WS-Stop-On-Error
002570                       move     "Y" to CF-WS-Fund-Eof
002580              end-if
002590     end-if.
002600 aa025-Exit.  exit section.
002610*
002620 aa030-Process-One-Fund      section.
002630*****************************
002640     perform  dd100-Compute-Fund-Constants.
002650     move     zero to CF-WS-Prior-Invested-Cap
002660                       CF-WS-Prior-LP-Pref-Closing
002670                       CF-WS-Prior-Catch-Up-Closing
002680                       CF-WS-Month-Count
002690                       CF-WS-Total-Proceeds
002700                       CF-WS-Total-Cap-Ret
002710                       CF-WS-Total-Profit.
002720     move     CF-WS-Fund-Start-YM to CF-WS-Current-YM.
002730     perform  aa035-Schedule-One-Month thru aa035-Exit
002740              until CF-WS-Current-YM > CF-WS-Last-CR-YM.
002750     perform  ff110-Write-Inps-Record.
002760     display  "Fund " CF-Fund-Name " months " CF-WS-Month-Count
002770              " profit " CF-WS-Total-Profit.
002780 aa030-Exit.  exit section.
002790*
002800 aa035-Schedule-One-Month    section.
002810*****************************
002820     perform  dd110-Schedule-Month.
002830     perform  ee100-Waterfall-Month.
002840     perform  ff100-Write-Sced-Record.
002850     move     CF-WS-Current-YM to CF-WS-Last-Sced-YM.
002860     add      1 to CF-WS-Current-YM.
002870 aa035-Exit.  exit section.
002880*
002890 aa900-Close-Files           section.
002900*****************************
002910     close    CF-Fund-File
002920              CF-Sced-File
002930              CF-Inps-File.
002940 aa900-Exit.  exit section.
002950*
002960 bb100-Validate-Fund         section.
002970*****************************
002980* Rules 1-5 of Spec Business Rules/Validation.  Each rule that
002990* fails displays its own message; the fund can fail more than
003000* one rule and each failure is reported.
003010*
003020     move     "Y" to CF-WS-Valid-Fund.
003030     if       CF-Fund-Start-Date > CF-Deployment-Start-Date
003040              move     "N" to CF-WS-Valid-Fund
003050              move     1   to CF-WS-Error-Code
003060              perform  zz040-Display-Fund-Error
003070     end-if.
003080     move     CF-Fund-Start-Date to CF-WS-Work-Date9.
003090     perform  cc100-Year-Month-Num.
003100     move     CF-WS-YM-Num to CF-WS-Fund-Start-YM.
003110     move     CF-WS-Fund-Start-YM to CF-WS-YM-Num.
003120     perform  cc110-End-Of-Month.
003130     if       CF-WS-Work-Date9 not = CF-Fund-Start-Date
003140              move     "N" to CF-WS-Valid-Fund
003150              move     2   to CF-WS-Error-Code
003160              perform  zz040-Display-Fund-Error
003170     end-if.
003180     move     CF-Deployment-Start-Date to CF-WS-Work-Date9.
003190     perform  cc100-Year-Month-Num.
003200     move     CF-WS-YM-Num to CF-WS-Deploy-Start-YM.
003210     move     CF-WS-Deploy-Start-YM to CF-WS-YM-Num.
003220     perform  cc110-End-Of-Month.
003230     if       CF-WS-Work-Date9 not = CF-Deployment-Start-Date
003240              move     "N" to CF-WS-Valid-Fund
003250              move     3   to CF-WS-Error-Code
003260              perform  zz040-Display-Fund-Error
003270     end-if.
003280     if       CF-Months-Between-Deploys = zero
003290              move     "N" to CF-WS-Valid-Fund
003300              move     4   to CF-WS-Error-Code
003310              perform  zz040-Display-Fund-Error
003320     else
003330              divide   CF-Months-Of-Deployment by
003340                       CF-Months-Between-Deploys
003350                       giving    CF-WS-Div-Quotient
003360                       remainder CF-WS-Div-Remainder
003370              if       CF-WS-Div-Remainder not = zero
003380                       move     "N" to CF-WS-Valid-Fund
003390                       move     4   to CF-WS-Error-Code
003400                       perform  zz040-Display-Fund-Error
003410              end-if
003420     end-if.
003430     if       CF-Committed-Capital not > zero
003440              move     "N" to CF-WS-Valid-Fund
003450              move     5   to CF-WS-Error-Code
003460              perform  zz040-Display-Fund-Error
003470     end-if.
003480 bb100-Exit.  exit section.
003490*
003500 cc100-Year-Month-Num        section.
003510*****************************
003520* Input  : CF-WS-Work-Date9 (ccyymmdd, via its Cf-Ws-Work-Date
003530*          redefinition).
003540* Output : CF-WS-YM-Num = year * 12 + month.
003550*
003560     compute  CF-WS-YM-Num =
003570              CF-WS-Work-Year * 12 + CF-WS-Work-Month.
003580 cc100-Exit.  exit section.
003590*
003600 cc110-End-Of-Month          section.
003610*****************************
003620* Input  : CF-WS-YM-Num.
003630* Output : CF-WS-Work-Date9 set to the last calendar day of
003640*          that year/month (leap-year aware via Cc130).
003650*
003660     compute  CF-WS-Work-Year  = (CF-WS-YM-Num - 1) / 12.
003670     compute  CF-WS-Work-Month = CF-WS-YM-Num - (CF-WS-Work-Year * 12).
003680     perform  cc130-Days-In-Month.
003690 cc110-Exit.  exit section.
003700*
003710 cc120-Add-N-Months          section.
003720*****************************
003730* Input  : CF-WS-YM-Num, CF-WS-Add-N-Months (may be negative).
003740* Output : CF-WS-YM-Num, advanced by N months.  Decode the
003750*          result via Cc110 when a calendar date is needed -
003760*          the batch always wants the end-of-month variant.
003770*
003780     compute  CF-WS-YM-Num = CF-WS-YM-Num + CF-WS-Add-N-Months.
003790 cc120-Exit.  exit section.
003800*
003810 cc130-Days-In-Month         section.
003820*****************************
003830* Input  : CF-WS-Work-Year, CF-WS-Work-Month (already set).
003840* Output : CF-WS-Work-Day = days in that calendar month, Feb
003850*          adjusted for leap years.
003860*
003870     divide   CF-WS-Work-Year by 4   giving CF-WS-Div-Quotient
003880                                      remainder CF-WS-Leap-R4.
003890     divide   CF-WS-Work-Year by 100 giving CF-WS-Div-Quotient
003900                                      remainder CF-WS-Leap-R100.
003910     divide   CF-WS-Work-Year by 400 giving CF-WS-Div-Quotient
003920                                      remainder CF-WS-Leap-R400.
003930     move     CF-WS-Base-Days (CF-WS-Work-Month) to CF-WS-Work-Day.
003940     if       CF-WS-Work-Month = 2
003950              if       CF-WS-Leap-R4 = zero
003960                       if       CF-WS-Leap-R100 not = zero or
003970                                CF-WS-Leap-R400 = zero
003980                                move  29 to CF-WS-Work-Day
003990                       end-if
004000              end-if
004010     end-if.
004020 cc130-Exit.  exit section.
004030*
004040 cc140-Days-In-Year          section.
004050*****************************
004060* Input  : CF-WS-Work-Year (already set by a prior Cc110).
004070* Output : CF-WS-Days-In-Yr = 365 or 366.
004080*
004090     divide   CF-WS-Work-Year by 4   giving CF-WS-Div-Quotient
004100                                      remainder CF-WS-Leap-R4.
004110     divide   CF-WS-Work-Year by 100 giving CF-WS-Div-Quotient
004120                                      remainder CF-WS-Leap-R100.
004130     divide   CF-WS-Work-Year by 400 giving CF-WS-Div-Quotient
004140                                      remainder CF-WS-Leap-R400.
004150     move     365 to CF-WS-Days-In-Yr.
004160     if       CF-WS-Leap-R4 = zero
004170              if       CF-WS-Leap-R100 not = zero or
004180                       CF-WS-Leap-R400 = zero
004190                       move  366 to CF-WS-Days-In-Yr
004200              end-if
004210     end-if.
004220 cc140-Exit.  exit section.
004230*
004240 cc150-Monthly-Rate          section.
004250*****************************
004260* Input  : CF-WS-Annual-Rate (an annual effective rate).
004270* Output : CF-WS-Monthly-Rate-Rslt = (1+rate)**(1/12) - 1,
004280*          the effective (geometric) monthly equivalent.
004290*
004300     compute  CF-WS-Monthly-Rate-Rslt rounded =
004310              (1 + CF-WS-Annual-Rate) ** (1 / 12) - 1.
004320 cc150-Exit.  exit section.
004330*
004340 dd100-Compute-Fund-Constants section.
004350******************************
004360* N = Months-Of-Deployment / Months-Between-Deploys (validated
004370* as exact in Bb100).  A = Committed-Capital / N.  H = Length-
004380* Of-Deploy-Months.  Also pre-computes both monthly rates, the
004390* proceeds growth factor and, when wanted, the catch-up factor.
004400*
004410     move     CF-Fund-Start-Date to CF-WS-Work-Date9.
004420     perform  cc100-Year-Month-Num.
004430     move     CF-WS-YM-Num to CF-WS-Fund-Start-YM.
004440     move     CF-Deployment-Start-Date to CF-WS-Work-Date9.
004450     perform  cc100-Year-Month-Num.
004460     move     CF-WS-YM-Num to CF-WS-Deploy-Start-YM.
004470     divide   CF-Months-Of-Deployment by CF-Months-Between-Deploys
004480              giving CF-WS-Deploy-Count.
004490     compute  CF-WS-Deploy-Amt rounded =
004500              CF-Committed-Capital / CF-WS-Deploy-Count.
004510     move     CF-Length-Of-Deploy-Months to CF-WS-Hold-Months.
004520     move     CF-WS-Deploy-Start-YM to CF-WS-YM-Num.
004530     compute  CF-WS-Add-N-Months =
004540              (CF-WS-Deploy-Count - 1) * CF-Months-Between-Deploys.
004550     perform  cc120-Add-N-Months.
004560     move     CF-WS-YM-Num to CF-WS-Last-Deploy-YM.
004570     move     CF-WS-Last-Deploy-YM to CF-WS-YM-Num.
004580     move     CF-WS-Hold-Months to CF-WS-Add-N-Months.
004590     perform  cc120-Add-N-Months.
004600     move     CF-WS-YM-Num to CF-WS-Last-CR-YM.
004610     move     CF-Annual-Effective-IRR to CF-WS-Annual-Rate.
004620     perform  cc150-Monthly-Rate.
004630     move     CF-WS-Monthly-Rate-Rslt to CF-WS-Monthly-IRR.
004640     move     CF-Annual-IRR-Hurdle to CF-WS-Annual-Rate.
004650     perform  cc150-Monthly-Rate.
004660     move     CF-WS-Monthly-Rate-Rslt to CF-WS-Monthly-Hurdle.
004670     compute  CF-WS-Proceeds-Factor rounded =
004680              (1 + CF-WS-Monthly-IRR) ** CF-WS-Hold-Months.
004690     if       CF-Catch-Up-Applies
004700              compute  CF-WS-Catch-Up-Factor rounded =
004710                       (CF-Carry-Percent /
004720                       (0.5 - CF-Carry-Percent)) * 0.5
004730     else
004740              move     zero to CF-WS-Catch-Up-Factor
004750     end-if.
004760 dd100-Exit.  exit section.
004770*
004780 dd110-Schedule-Month         section.
004790******************************
004800* One pass of the Schedule Generator for Cf-Ws-Current-Ym -
004810* deployments, proceeds, capital returns, closing invested
004820* capital, fee-paying capital and the management fee.
004830*
004840     move     CF-WS-Current-YM to CF-WS-YM-Num.
004850     perform  cc110-End-Of-Month.
004860     move     CF-WS-Work-Date9 to CF-Sced-Date.
004870     perform  cc140-Days-In-Year.
004880     move     zero to CF-Sced-Deployments.
004890     if       CF-WS-Current-YM not < CF-WS-Deploy-Start-YM
004900              divide   CF-WS-Current-YM - CF-WS-Deploy-Start-YM by
004910                       CF-Months-Between-Deploys
004920                       giving    CF-WS-Deploy-Index
004930                       remainder CF-WS-Div-Remainder
004940              if       CF-WS-Div-Remainder = zero and
004950                       CF-WS-Deploy-Index < CF-WS-Deploy-Count
004960                       move     CF-WS-Deploy-Amt to CF-Sced-Deployments
004970              end-if
004980     end-if.
004990     move     zero to CF-Sced-Capital-Returns
005000                       CF-Sced-Proceeds.
005010     compute  CF-WS-Add-N-Months =
005020              CF-WS-Current-YM - CF-WS-Hold-Months.
005030     if       CF-WS-Add-N-Months not < CF-WS-Deploy-Start-YM
005040              divide   CF-WS-Add-N-Months - CF-WS-Deploy-Start-YM by
005050                       CF-Months-Between-Deploys
005060                       giving    CF-WS-Return-Index
005070                       remainder CF-WS-Div-Remainder
005080              if       CF-WS-Div-Remainder = zero and
005090                       CF-WS-Return-Index < CF-WS-Deploy-Count
005100                       move     CF-WS-Deploy-Amt to
005110                                CF-Sced-Capital-Returns
005120                       compute  CF-Sced-Proceeds rounded =
005130                                CF-WS-Deploy-Amt *
005140                                CF-WS-Proceeds-Factor
005150              end-if
005160     end-if.
005170     compute  CF-Sced-Closing-Inv-Capital rounded =
005180              CF-WS-Prior-Invested-Cap + CF-Sced-Deployments -
005190              CF-Sced-Capital-Returns.
005200     if       CF-WS-Current-YM not > CF-WS-Last-Deploy-YM
005210              move     CF-Committed-Capital to CF-WS-Fee-Basis
005220     else
005230              move     CF-Sced-Closing-Inv-Capital to CF-WS-Fee-Basis
005240     end-if.
005250     move     CF-WS-Fee-Basis to CF-Sced-Fee-Paying-Capital.
005260     compute  CF-Sced-Mgmt-Fees rounded =
005270              CF-WS-Fee-Basis * CF-Annual-Mgmt-Fee-Rate *
005280              CF-WS-Work-Day / CF-WS-Days-In-Yr.
005290 dd110-Exit.  exit section.
005300*
005310 ee100-Waterfall-Month        section.
005320******************************
005330* One pass of the Waterfall Allocator for Cf-Ws-Current-Ym -
005340* LP preferred roll-forward, GP catch-up accrual and payment,
005350* and the post-catch-up carry split.
005360*
005370     move     CF-WS-Prior-LP-Pref-Closing to CF-Sced-LP-Pref-Opening.
005380     compute  CF-Sced-LP-Pref-IRR-Growth rounded =
005390              CF-WS-Prior-LP-Pref-Closing * CF-WS-Monthly-Hurdle.
005400     compute  CF-WS-LP-Payment rounded =
005410              CF-Sced-LP-Pref-Opening + CF-Sced-LP-Pref-IRR-Growth +
005420              CF-Sced-Deployments.
005430     if       CF-Sced-Proceeds < CF-WS-LP-Payment
005440              move     CF-Sced-Proceeds to CF-WS-LP-Payment
005450     end-if.
005460     move     CF-WS-LP-Payment to CF-Sced-LP-Pref-Payments.
005470     compute  CF-Sced-LP-Pref-Closing rounded =
005480              CF-Sced-LP-Pref-Opening + CF-Sced-LP-Pref-IRR-Growth +
005490              CF-Sced-Deployments - CF-Sced-LP-Pref-Payments.
005500     move     CF-WS-Prior-Catch-Up-Closing to CF-Sced-Catch-Up-Opening.
005510     if       CF-Catch-Up-Applies
005520              compute  CF-Sced-Catch-Up-Accruals rounded =
005530                       CF-Sced-LP-Pref-IRR-Growth *
005540                       CF-WS-Catch-Up-Factor
005550     else
005560              move     zero to CF-Sced-Catch-Up-Accruals
005570     end-if.
005580     if       CF-Sced-Proceeds > CF-Sced-LP-Pref-Payments
005590              compute  CF-WS-CU-Total-Pay rounded =
005600                       (CF-Sced-Catch-Up-Opening +
005610                       CF-Sced-Catch-Up-Accruals) / 0.5
005620              compute  CF-WS-Residual =
005630                       CF-Sced-Proceeds - CF-Sced-LP-Pref-Payments
005640              if       CF-WS-Residual < CF-WS-CU-Total-Pay
005650                       move     CF-WS-Residual to CF-WS-CU-Total-Pay
005660              end-if
005670              compute  CF-Sced-Catch-Up-Pay-GP rounded =
005680                       CF-WS-CU-Total-Pay * 0.5
005690              compute  CF-Sced-Catch-Up-Pay-LP rounded =
005700                       CF-WS-CU-Total-Pay * 0.5
005710              compute  CF-Sced-Catch-Up-Closing rounded =
005720                       CF-Sced-Catch-Up-Opening +
005730                       CF-Sced-Catch-Up-Accruals -
005740                       CF-Sced-Catch-Up-Pay-GP
005750              if       CF-Sced-Proceeds >
005760                       CF-Sced-LP-Pref-Payments + CF-WS-CU-Total-Pay
005770                       compute  CF-WS-Residual rounded =
005780                                CF-Sced-Proceeds -
005790                                CF-Sced-LP-Pref-Payments -
005800                                CF-WS-CU-Total-Pay
005810                       compute  CF-Sced-Post-CU-Pay-GP rounded =
005820                                CF-WS-Residual * CF-Carry-Percent
005830                       compute  CF-Sced-Post-CU-Pay-LP rounded =
005840                                CF-WS-Residual *
005850                                (1 - CF-Carry-Percent)
005860              else
005870                       move     zero to CF-Sced-Post-CU-Pay-GP
005880                                         CF-Sced-Post-CU-Pay-LP
005890              end-if
005900     else
005910              compute  CF-Sced-Catch-Up-Closing rounded =
005920                       CF-Sced-Catch-Up-Opening +
005930                       CF-Sced-Catch-Up-Accruals
005940              move     zero to CF-Sced-Catch-Up-Pay-GP
005950                                CF-Sced-Catch-Up-Pay-LP
005960                                CF-Sced-Post-CU-Pay-GP
005970                                CF-Sced-Post-CU-Pay-LP
005980     end-if.
005990     move     CF-Sced-Closing-Inv-Capital to CF-WS-Prior-Invested-Cap.
006000     move     CF-Sced-LP-Pref-Closing to CF-WS-Prior-LP-Pref-Closing.
006010     move     CF-Sced-Catch-Up-Closing to
006020              CF-WS-Prior-Catch-Up-Closing.
006030 ee100-Exit.  exit section.
006040*
006050 ff100-Write-Sced-Record      section.
006060******************************
006070     move     CF-Fund-Name to CF-Sced-Fund-Name.
006080     write    CF-Sced-Record.
006090     if       CF-Sced-Status not = "00"
006100              display  "CF0nn Write failed on Fund Schedules - "
006110                       CF-Sced-Status
006120              move     20 to return-code
006130              perform  aa900-Close-Files
006140              goback
006150     end-if.
006160     add      1 to CF-WS-Month-Count.
006170     add      CF-Sced-Proceeds to CF-WS-Total-Proceeds.
006180     add      CF-Sced-Capital-Returns to CF-WS-Total-Cap-Ret.
006190     compute  CF-WS-Total-Profit =
006200              CF-WS-Total-Profit + CF-Sced-Proceeds -
006210              CF-Sced-Capital-Returns.
006220 ff100-Exit.  exit section.
006230*
006240 ff110-Write-Inps-Record      section.
006250******************************
006260     move     CF-Fund-Name               to CF-Inps-Fund-Name.
006270     move     CF-Fund-Start-Date         to CF-Inps-Fund-Start-Date.
006280     move     CF-Annual-Mgmt-Fee-Rate    to
006290              CF-Inps-Annual-Mgmt-Fee-Rate.
006300     move     CF-Carry-Percent           to CF-Inps-Carry-Percent.
006310     move     CF-Deployment-Start-Date   to
006320              CF-Inps-Deployment-Start-Date.
006330     move     CF-Months-Of-Deployment    to
006340              CF-Inps-Months-Of-Deployment.
006350     move     CF-Months-Between-Deploys  to
006360              CF-Inps-Months-Between-Deploys.
006370     move     CF-Length-Of-Deploy-Months to
006380              CF-Inps-Length-Of-Deploy-Mths.
006390     move     CF-Annual-Effective-IRR    to
006400              CF-Inps-Annual-Effective-IRR.
006410     move     CF-Annual-IRR-Hurdle       to CF-Inps-Annual-IRR-Hurdle.
006420     move     CF-Committed-Capital       to CF-Inps-Committed-Capital.
006430     move     CF-Carry-Catch-Up-Flag     to
006440              CF-Inps-Carry-Catch-Up-Flag.
006450     write    CF-Inps-Record.
006460     if       CF-Inps-Status not = "00"
006470              display  "CF0nn Write failed on Fund Inputs Summary - "
006480                       CF-Inps-Status
006490              move     20 to return-code
006500              perform  aa900-Close-Files
006510              goback
006520     end-if.
006530 ff110-Exit.  exit section.
006540*
006550 zz040-Display-Fund-Error     section.
006560******************************
006570     evaluate CF-WS-Error-Code
006580              when 1 move CF001 to WS-Eval-Msg
006590              when 2 move CF002 to WS-Eval-Msg
006600              when 3 move CF003 to WS-Eval-Msg
006610              when 4 move CF004 to WS-Eval-Msg
006620              when 5 move CF005 to WS-Eval-Msg
006630              when other move CF006 to WS-Eval-Msg
006640     end-evaluate.
006650     display  WS-Eval-Msg " - Fund " CF-Fund-Name.
006660 zz040-Exit.  exit section.
006670*
006680 zz900-Eoj-Summary             section.
006690******************************
006700     display  "CF000 - End of job summary".
006710     display  "Funds read      : " CF-WS-Fund-Count.
006720     display  "Funds rejected  : " CF-WS-Error-Count.
006730     if       CF-WS-Last-Sced-YM not = zero
006740              divide   CF-WS-Last-Sced-YM by 12
006750                       giving   CF-WS-Div-Quotient
006760                       remainder CF-WS-Div-Remainder
006770              if       CF-WS-Div-Remainder = zero
006780                       move     12 to CF-WS-YM-Disp-Month
006790                       compute  CF-WS-YM-Disp-Year =
006800                                CF-WS-Div-Quotient - 1
006810              else
006820                       move     CF-WS-Div-Remainder to
006830                                CF-WS-YM-Disp-Month
006840                       move     CF-WS-Div-Quotient to
006850                                CF-WS-YM-Disp-Year
006860              end-if
006870              display  "Schedules through: "
006880                        CF-WS-YM-Disp-Month "/" CF-WS-YM-Disp-Year
006890     end-if.
006900 zz900-Exit.  exit section.
006910*
