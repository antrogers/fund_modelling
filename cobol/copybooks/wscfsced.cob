000010*******************************************
000020*                                          *
000030*  Record Definition For Fund Schedules   *
000040*           (Output) File                 *
000050*     One Record Per Fund Per Month-End   *
000060*******************************************
000070*  File size 176 bytes.
000080*
000090*  All money fields signed, 2 implied decimals, rounded half-up
000100*  at the point each one is computed.  A month with no activity
000110*  on a given series carries zero, never a blank or omitted row.
000120*
000130* 14/03/89 rjf - Created - deployment, proceeds, capital-return
000140*                and fee block only, ahead of the waterfall work.
000150* 11/09/89 rjf - Added the eleven waterfall series (LP preferred
000160*                and GP catch-up roll-forwards, post-catch-up
000170*                split) once the allocator design was agreed.
000180* 02/11/91 rjf - Fund-Name moved to the end of the record to
000190*                match the date-first, name-last layout used by
000200*                the Finance section's review sheets.
000210* 19/07/94 klm - Closing-Invested-Capital widened to s9(13)v99 -
000220*                a fund with very large early deployments and a
000230*                long holding period overflowed s9(11)v99.
000240* 08/12/98 klm - Y2K: Schedule-Date confirmed full CCYYMMDD.
000250* 23/01/99 klm - Y2K sign-off - no further change required.
000260* 11/05/03 dkw - Filler reduced from x(16) to x(08), two unused
000270*                money fields from the original design dropped.
000280*
000290 01  CF-Sced-Record.
000300     03  CF-Sced-Date                 pic 9(8)  comp.
000310*                                      Month-end date of this row.
000320     03  CF-Sced-Deployments          pic s9(13)v99  comp-3.
000330     03  CF-Sced-Capital-Returns      pic s9(13)v99  comp-3.
000340     03  CF-Sced-Closing-Inv-Capital  pic s9(13)v99  comp-3.
000350     03  CF-Sced-Fee-Paying-Capital   pic s9(13)v99  comp-3.
000360     03  CF-Sced-Mgmt-Fees            pic s9(13)v99  comp-3.
000370     03  CF-Sced-Proceeds             pic s9(13)v99  comp-3.
000380*                                      LP preferred roll-forward -
000390     03  CF-Sced-LP-Pref-Opening      pic s9(13)v99  comp-3.
000400     03  CF-Sced-LP-Pref-IRR-Growth   pic s9(13)v99  comp-3.
000410     03  CF-Sced-LP-Pref-Payments     pic s9(13)v99  comp-3.
000420     03  CF-Sced-LP-Pref-Closing      pic s9(13)v99  comp-3.
000430*                                      GP catch-up roll-forward -
000440     03  CF-Sced-Catch-Up-Opening     pic s9(13)v99  comp-3.
000450     03  CF-Sced-Catch-Up-Accruals    pic s9(13)v99  comp-3.
000460     03  CF-Sced-Catch-Up-Pay-GP      pic s9(13)v99  comp-3.
000470     03  CF-Sced-Catch-Up-Pay-LP      pic s9(13)v99  comp-3.
000480     03  CF-Sced-Catch-Up-Closing     pic s9(13)v99  comp-3.
000490*                                      Post catch-up (carry) split -
000500     03  CF-Sced-Post-CU-Pay-GP       pic s9(13)v99  comp-3.
000510     03  CF-Sced-Post-CU-Pay-LP       pic s9(13)v99  comp-3.
000520     03  CF-Sced-Fund-Name            pic x(20).
000530     03  filler                       pic x(08).
000540*
