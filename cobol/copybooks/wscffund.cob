000010*******************************************
000020*                                          *
000030*  Record Definition For Fund Definition  *
000040*           (Input) File                  *
000050*     One Record Per Fund, Read In Order  *
000060*******************************************
000070*  File size 64 bytes.
000080*
000090* 14/03/89 rjf - Created.
000100* 27/09/90 rjf - Widened Committed-Capital from s9(9)v99 to
000110*                s9(12)v99 - first GBP fund over 999 million
000120*                committed would not fit.
000130* 19/07/94 klm - Added Carry-Catch-Up-Flag and its 88-levels;
000140*                pre-catch-up funds now need an explicit "N".
000150* 08/12/98 klm - Y2K: confirmed both dates are full CCYYMMDD,
000160*                no windowing required.
000170* 23/01/99 klm - Y2K sign-off - no further change required.
000180* 11/05/03 dkw - Filler reduced from x(11) to x(05) to take up
000190*                the two spare bytes used by the new flag.
000200*
000210 01  CF-Fund-Record.
000220     03  CF-Fund-Name                pic x(20).
000230*                                     Fund identifier, eg "Fund1".
000240     03  CF-Fund-Start-Date          pic 9(8)  comp.
000250*                                     Fund inception, ccyymmdd.
000260*                                     Must be a month-end date.
000270     03  CF-Deployment-Start-Date    pic 9(8)  comp.
000280*                                     First deployment month end,
000290*                                     ccyymmdd.  Must be a month
000300*                                     end on or after Fund-Start.
000310     03  CF-Months-Of-Deployment     pic 9(3)  comp.
000320*                                     Total span of the deployment
000330*                                     period, in months, eg 36.
000340     03  CF-Months-Between-Deploys   pic 9(3)  comp.
000350*                                     Interval between successive
000360*                                     deployments, in months.
000370     03  CF-Length-Of-Deploy-Months  pic 9(3)  comp.
000380*                                     Holding period - months from
000390*                                     a deployment to its proceeds
000400*                                     and capital return.
000410     03  CF-Annual-Effective-IRR     pic s9(1)v9(6)  comp-3.
000420*                                     Assumed annual effective
000430*                                     return on deployments.
000440     03  CF-Annual-IRR-Hurdle        pic s9(1)v9(6)  comp-3.
000450*                                     LP preferred-return annual
000460*                                     effective hurdle rate.
000470     03  CF-Committed-Capital        pic s9(12)v99  comp-3.
000480*                                     Total capital committed.
000490*                                     Must be greater than zero.
000500     03  CF-Annual-Mgmt-Fee-Rate     pic s9(1)v9(6)  comp-3.
000510*                                     Annual management fee rate.
000520     03  CF-Carry-Percent            pic s9(1)v9(6)  comp-3.
000530*                                     GP carry share of post-catch
000540*                                     -up profits.  Must be below
000550*                                     0.5 for the catch-up formula.
000560     03  CF-Carry-Catch-Up-Flag      pic x.
000570         88  CF-Catch-Up-Applies           value "Y".
000580         88  CF-Catch-Up-Not-Applicable    value "N".
000590     03  filler                      pic x(05).
000600*
