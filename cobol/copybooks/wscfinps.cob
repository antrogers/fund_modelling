000010*******************************************
000020*                                          *
000030*  Record Definition For Fund Inputs      *
000040*        Summary (Output) File            *
000050*     One Record Per Fund, Echo Of Input  *
000060*******************************************
000070*  File size 60 bytes.
000080*
000090* 14/03/89 rjf - Created - echoes Fund-Record field for field so
000100*                Finance can tie the summary back to the run's
000110*                input set without re-reading the input file.
000120* 19/07/94 klm - Added Carry-Catch-Up-Flag to match the flag now
000130*                carried on the input record.
000140* 08/12/98 klm - Y2K: Fund-Start-Date and Deployment-Start-Date
000150*                confirmed full CCYYMMDD, as on the input record.
000160* 23/01/99 klm - Y2K sign-off - no further change required.
000170*
000180 01  CF-Inps-Record.
000190     03  CF-Inps-Fund-Name              pic x(20).
000200     03  CF-Inps-Fund-Start-Date        pic 9(8)  comp.
000210     03  CF-Inps-Annual-Mgmt-Fee-Rate   pic s9(1)v9(6)  comp-3.
000220     03  CF-Inps-Carry-Percent          pic s9(1)v9(6)  comp-3.
000230     03  CF-Inps-Deployment-Start-Date  pic 9(8)  comp.
000240     03  CF-Inps-Months-Of-Deployment   pic 9(3)  comp.
000250     03  CF-Inps-Months-Between-Deploys pic 9(3)  comp.
000260     03  CF-Inps-Length-Of-Deploy-Mths  pic 9(3)  comp.
000270     03  CF-Inps-Annual-Effective-IRR   pic s9(1)v9(6)  comp-3.
000280     03  CF-Inps-Annual-IRR-Hurdle      pic s9(1)v9(6)  comp-3.
000290     03  CF-Inps-Committed-Capital      pic s9(12)v99  comp-3.
000300     03  CF-Inps-Carry-Catch-Up-Flag    pic x.
000310     03  filler                         pic x(09).
000320*
