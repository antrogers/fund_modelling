000010*******************************************
000020*                                          *
000030*  Working Storage For Date Utilities     *
000040*     Used By The Fund Cash-Flow Batch    *
000050*******************************************
000060*  Size 38 bytes, plus the redefinitions.
000070*
000080* 14/03/89 rjf - Created.  Table of un-adjusted month lengths,
000090*                Feb entry is adjusted for leap years in CC130.
000100* 02/11/91 rjf - Added Work-Date breakdown (Redefines) for use
000110*                by the month-number routines in CC100/CC120.
000120* 19/07/94 klm - Widened CF-WS-YM-Num to S9(7) - large spans of
000130*                months were truncating on long-dated funds.
000140* 08/12/98 klm - Y2K: CF-WS-Work-Year confirmed full 4-digit CCYY
000150*                throughout; no 2-digit year fields exist here.
000160* 23/01/99 klm - Y2K sign-off - no further change required.
000170* 11/05/03 dkw - Added CF-WS-Days-In-Yr work field (365/366) used
000180*                by the management-fee day-count routine.
000190* 02/06/03 dkw - Work-Date9 taken off Comp - the Year/Month/Day
000200*                breakdown below splits it by character position
000210*                and that only lines up on Display storage.
000220* 19/06/03 dkw - Added YM-Disp breakdown of the running year-month
000230*                number for the end of job summary - Finance asked
000240*                for "through Mar 2024" rather than a raw count.
000250*
000260 01  CF-Date-Work-Area.
000270     03  CF-WS-Base-Days-In-Month.
000280*                                  Jan Feb Mar Apr May Jun Jul
000290*                                  Aug Sep Oct Nov Dec - Feb left
000300*                                  at 28, CC130 adds the leap day.
000310         05  filler  pic 99  comp  value 31.
000320         05  filler  pic 99  comp  value 28.
000330         05  filler  pic 99  comp  value 31.
000340         05  filler  pic 99  comp  value 30.
000350         05  filler  pic 99  comp  value 31.
000360         05  filler  pic 99  comp  value 30.
000370         05  filler  pic 99  comp  value 31.
000380         05  filler  pic 99  comp  value 31.
000390         05  filler  pic 99  comp  value 30.
000400         05  filler  pic 99  comp  value 31.
000410         05  filler  pic 99  comp  value 30.
000420         05  filler  pic 99  comp  value 31.
000430     03  CF-WS-Base-Days redefines CF-WS-Base-Days-In-Month
000440                          pic 99  comp  occurs 12.
000450     03  CF-WS-Work-Date9      pic 9(8).
000460     03  CF-WS-Work-Date redefines CF-WS-Work-Date9.
000470         05  CF-WS-Work-Year   pic 9(4).
000480         05  CF-WS-Work-Month  pic 99.
000490         05  CF-WS-Work-Day    pic 99.
000500     03  CF-WS-YM-Num          pic s9(7)  comp.
000510     03  CF-WS-Days-In-Yr      pic 999    comp.
000520     03  CF-WS-YM-Disp9        pic 9(6).
000530     03  CF-WS-YM-Disp redefines CF-WS-YM-Disp9.
000540         05  CF-WS-YM-Disp-Year   pic 9(4).
000550         05  CF-WS-YM-Disp-Month  pic 99.
000560     03  filler                pic x(04).
000570*
